000100*                                                                         
000200*    FDEXPCTL.CBL  --  FD for the posting-control file.                   
000300*                                                                         
000400*    2007-02-14 RJF  Original member.                                     
000500*                                                                         
000600 FD  EXPENSE-CONTROL-FILE                                                 
000700     LABEL RECORDS ARE STANDARD.                                          
000800 01  EXPENSE-CONTROL-RECORD.                                              
000900     05  CTL-KEY                      PIC 9(01).                          
001000     05  CONTROL-LAST-EXP-ID          PIC 9(07).                          
001100     05  FILLER                       PIC X(10).                          
