000100*                                                                         
000200*    SLEXPCTL.CBL  --  SELECT clause for the posting-control              
000300*    file.  One record, key 1, carries the last EXP-ID issued             
000400*    across runs -- the same job CONTROL-LAST-VOUCHER used to             
000500*    do for the old voucher system.                                       
000600*                                                                         
000700*    2007-02-14 RJF  Original member.                                     
000800*                                                                         
000900     SELECT EXPENSE-CONTROL-FILE ASSIGN TO EXPCTL                         
001000            ORGANIZATION IS INDEXED                                       
001100            ACCESS MODE  IS RANDOM                                        
001200            RECORD KEY   IS CTL-KEY                                       
001300            FILE STATUS  IS FS-EXPENSE-CONTROL.                           
