000100*                                                                         
000200*    FDEXPERR.CBL  --  FD for the reject/error file.  Built as            
000300*    one flat print-style line, "Row n: <reason>", the same as            
000400*    the old upload macro's error list.                                   
000500*                                                                         
000600*    2007-02-14 RJF  Original member.                                     
000700*                                                                         
000800 FD  ERROR-FILE                                                           
000900     LABEL RECORDS ARE STANDARD.                                          
001000 01  ERROR-LINE                       PIC X(90).                          
