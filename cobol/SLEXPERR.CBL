000100*                                                                         
000200*    SLEXPERR.CBL  --  SELECT clause for the reject/error file.           
000300*    One line is written per rejected input row.                          
000400*                                                                         
000500*    2007-02-14 RJF  Original member.                                     
000600*                                                                         
000700     SELECT ERROR-FILE ASSIGN TO EXPERR                                   
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS FS-ERROR-FILE.                                
