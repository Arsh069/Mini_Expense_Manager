000100*                                                                         
000200*    WSEXPSUM.CBL                                                         
000300*                                                                         
000400*    Upload-summary record, passed between the batch driver and           
000500*    the two phase programs it CALLs.  Copied into WORKING-               
000600*    STORAGE by EXPENSE-BATCH-SYSTEM (where it is built up) and           
000700*    into LINKAGE SECTION by EXPENSE-INTAKE-BATCH and EXPENSE-            
000800*    DASHBOARD-REPORTS (where it is filled in / read back), the           
000900*    same way SLCONTRL/FDCONTRL used to travel values between             
001000*    the control-file programs.                                           
001100*                                                                         
001200*    Maintenance:                                                         
001300*    2007-02-14 RJF  Original member, built for the night batch           
001400*                    conversion of the old expense spreadsheet.           
001500*    2011-08-03 TLW  Widened the counts after quarter-end run             
001600*                    blew the old PIC 9(3) fields (tkt AP-4471).          
001700*                                                                         
001800 01  UPLOAD-SUMMARY-RECORD.                                               
001900     05  SUM-TOTAL-ROWS              PIC 9(05).                           
002000     05  SUM-SUCCESS-COUNT           PIC 9(05).                           
002100     05  SUM-FAILURE-COUNT           PIC 9(05).                           
002200     05  SUM-ANOMALY-COUNT           PIC 9(05).                           
002300     05  FILLER                      PIC X(05).                           
