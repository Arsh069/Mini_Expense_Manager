000100*                                                                         
000200*    FDEXPMST.CBL  --  FD for the expense master (posted-                 
000300*    expense) file.  EXP-DATE-PARTS redefines the date so the             
000400*    dashboard report can break on year/month without another             
000500*    UNSTRING every time it reads a posted record.                        
000600*                                                                         
000700*    2007-02-14 RJF  Original member.                                     
000800*    2013-11-06 TLW  Added EXP-DATE-PARTS redefinition for the            
000900*                    new monthly-totals section (tkt AP-5120).            
001000*                                                                         
001100 FD  EXPENSE-MASTER-FILE                                                  
001200     LABEL RECORDS ARE STANDARD.                                          
001300 01  EXPENSE-MASTER-RECORD.                                               
001400     05  EXP-ID                       PIC 9(07).                          
001500     05  EXP-DATE                     PIC X(10).                          
001600     05  EXP-AMOUNT                   PIC S9(13)V9(2).                    
001700     05  EXP-VENDOR                   PIC X(40).                          
001800     05  EXP-DESC                     PIC X(60).                          
001900     05  EXP-CATEGORY                 PIC X(20).                          
002000     05  EXP-ANOMALY                  PIC X(01).                          
002100         88  EXP-IS-ANOMALY               VALUE "Y".                      
002200         88  EXP-IS-NOT-ANOMALY           VALUE "N".                      
002300     05  FILLER                       PIC X(05).                          
002400 01  EXP-DATE-PARTS REDEFINES EXP-DATE.                                   
002500     05  EXP-DATE-CCYY                PIC X(04).                          
002600     05  FILLER                       PIC X(01).                          
002700     05  EXP-DATE-MM                  PIC X(02).                          
002800     05  FILLER                       PIC X(01).                          
002900     05  EXP-DATE-DD                  PIC X(02).                          
