000100*                                                                         
000200*    WSEXPANM.CBL                                                         
000300*                                                                         
000400*    Running per-category accumulator table used by PLEXPANM.CBL          
000500*    to test each expense against three times the category's              
000600*    running average.  Eight slots -- one per category on the             
000700*    seed list -- rebuilt fresh by the driver at the top of               
000800*    every intake run.                                                    
000900*                                                                         
001000*    Maintenance:                                                         
001100*    2007-02-14 RJF  Original member.                                     
001200*                                                                         
001300 01  ANM-CATEGORY-COUNT               PIC 9(02) COMP VALUE ZERO.          
001400 01  ANM-MAX-CATEGORIES               PIC 9(02) COMP VALUE 8.             
001500 01  ANM-FOUND-SW                     PIC X(01).                          
001600     88  ANM-FOUND                        VALUE "Y".                      
001700     88  ANM-NOT-FOUND                    VALUE "N".                      
001800 01  ANM-AVERAGE                      PIC S9(11)V9(4).                    
001900 01  ANM-THRESHOLD                    PIC S9(11)V9(4).                    
002000*                                                                         
002100 01  ANM-CATEGORY-TABLE.                                                  
002200     03  ANM-CATEGORY-SLOT  OCCURS 8 TIMES                                
002300                             INDEXED BY ANM-IDX.                          
002400         05  ANM-CATEGORY             PIC X(20).                          
002500         05  ANM-RUNNING-TOTAL        PIC S9(13)V9(02).                   
002600         05  ANM-RUNNING-COUNT        PIC 9(07) COMP.                     
