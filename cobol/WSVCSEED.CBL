000100*                                                                         
000200*    WSVCSEED.CBL                                                         
000300*                                                                         
000400*    Vendor-to-category seed table for rule-based categoriz-              
000500*    ation.  32 fixed rows, loaded once at compile time -- this           
000600*    replaces the old spreadsheet's lookup tab.  Table layout             
000700*    follows the block/REDEFINES idiom used on the training               
000800*    floor for small fixed lookups (see the OCCURS exercises);            
000900*    restated here in our own field names.                                
001000*                                                                         
001100*    Maintenance:                                                         
001200*    2007-02-14 RJF  Original member, 32 vendors from the pilot           
001300*                    group's spreadsheet macro.                           
001400*    2015-04-22 TLW  Added the four finance vendors (tkt AP-5890).        
001500*    1999-01-06 RJF  Y2K pass -- no 2-digit years live in this            
001600*                    member, no changes required.                         
001700*                                                                         
001800 01  WS-VC-SEED-TABLE.                                                    
001900     03  FILLER.                                                          
002000         05  FILLER              PIC X(40) VALUE "AMAZON".                
002100         05  FILLER              PIC X(20) VALUE "SHOPPING".              
002200     03  FILLER.                                                          
002300         05  FILLER              PIC X(40) VALUE "FLIPKART".              
002400         05  FILLER              PIC X(20) VALUE "SHOPPING".              
002500     03  FILLER.                                                          
002600         05  FILLER              PIC X(40) VALUE "MYNTRA".                
002700         05  FILLER              PIC X(20) VALUE "SHOPPING".              
002800     03  FILLER.                                                          
002900         05  FILLER              PIC X(40) VALUE "SWIGGY".                
003000         05  FILLER              PIC X(20) VALUE "FOOD & DINING".         
003100     03  FILLER.                                                          
003200         05  FILLER              PIC X(40) VALUE "ZOMATO".                
003300         05  FILLER              PIC X(20) VALUE "FOOD & DINING".         
003400     03  FILLER.                                                          
003500         05  FILLER              PIC X(40) VALUE "DOMINOS".               
003600         05  FILLER              PIC X(20) VALUE "FOOD & DINING".         
003700     03  FILLER.                                                          
003800         05  FILLER              PIC X(40) VALUE "MCDONALD'S".            
003900         05  FILLER              PIC X(20) VALUE "FOOD & DINING".         
004000     03  FILLER.                                                          
004100         05  FILLER              PIC X(40) VALUE "STARBUCKS".             
004200         05  FILLER              PIC X(20) VALUE "FOOD & DINING".         
004300     03  FILLER.                                                          
004400         05  FILLER              PIC X(40) VALUE "UBER".                  
004500         05  FILLER              PIC X(20) VALUE "TRANSPORT".             
004600     03  FILLER.                                                          
004700         05  FILLER              PIC X(40) VALUE "OLA".                   
004800         05  FILLER              PIC X(20) VALUE "TRANSPORT".             
004900     03  FILLER.                                                          
005000         05  FILLER              PIC X(40) VALUE "RAPIDO".                
005100         05  FILLER              PIC X(20) VALUE "TRANSPORT".             
005200     03  FILLER.                                                          
005300         05  FILLER              PIC X(40) VALUE "IRCTC".                 
005400         05  FILLER              PIC X(20) VALUE "TRANSPORT".             
005500     03  FILLER.                                                          
005600         05  FILLER              PIC X(40) VALUE "MAKEMYTRIP".            
005700         05  FILLER              PIC X(20) VALUE "TRAVEL".                
005800     03  FILLER.                                                          
005900         05  FILLER              PIC X(40) VALUE "GOIBIBO".               
006000         05  FILLER              PIC X(20) VALUE "TRAVEL".                
006100     03  FILLER.                                                          
006200         05  FILLER              PIC X(40) VALUE "AIRINDIA".              
006300         05  FILLER              PIC X(20) VALUE "TRAVEL".                
006400     03  FILLER.                                                          
006500         05  FILLER              PIC X(40) VALUE "INDIGO".                
006600         05  FILLER              PIC X(20) VALUE "TRAVEL".                
006700     03  FILLER.                                                          
006800         05  FILLER              PIC X(40) VALUE "NETFLIX".               
006900         05  FILLER              PIC X(20) VALUE "ENTERTAINMENT".         
007000     03  FILLER.                                                          
007100         05  FILLER              PIC X(40) VALUE "SPOTIFY".               
007200         05  FILLER              PIC X(20) VALUE "ENTERTAINMENT".         
007300     03  FILLER.                                                          
007400         05  FILLER              PIC X(40) VALUE "PRIMEVIDEO".            
007500         05  FILLER              PIC X(20) VALUE "ENTERTAINMENT".         
007600     03  FILLER.                                                          
007700         05  FILLER              PIC X(40) VALUE "BOOKMYSHOW".            
007800         05  FILLER              PIC X(20) VALUE "ENTERTAINMENT".         
007900     03  FILLER.                                                          
008000         05  FILLER           PIC X(40) VALUE "APOLLO PHARMACY".          
008100         05  FILLER              PIC X(20) VALUE "HEALTHCARE".            
008200     03  FILLER.                                                          
008300         05  FILLER              PIC X(40) VALUE "1MG".                   
008400         05  FILLER              PIC X(20) VALUE "HEALTHCARE".            
008500     03  FILLER.                                                          
008600         05  FILLER              PIC X(40) VALUE "NETMEDS".               
008700         05  FILLER              PIC X(20) VALUE "HEALTHCARE".            
008800     03  FILLER.                                                          
008900         05  FILLER              PIC X(40) VALUE "MAX HEALTHCARE".        
009000         05  FILLER              PIC X(20) VALUE "HEALTHCARE".            
009100     03  FILLER.                                                          
009200         05  FILLER              PIC X(40) VALUE "AIRTEL".                
009300         05  FILLER              PIC X(20) VALUE "UTILITIES".             
009400     03  FILLER.                                                          
009500         05  FILLER              PIC X(40) VALUE "JIO".                   
009600         05  FILLER              PIC X(20) VALUE "UTILITIES".             
009700     03  FILLER.                                                          
009800         05  FILLER              PIC X(40) VALUE "BSES".                  
009900         05  FILLER              PIC X(20) VALUE "UTILITIES".             
010000     03  FILLER.                                                          
010100         05  FILLER              PIC X(40) VALUE "TATA POWER".            
010200         05  FILLER              PIC X(20) VALUE "UTILITIES".             
010300     03  FILLER.                                                          
010400         05  FILLER              PIC X(40) VALUE "HDFC BANK".             
010500         05  FILLER              PIC X(20) VALUE "FINANCE".               
010600     03  FILLER.                                                          
010700         05  FILLER              PIC X(40) VALUE "ICICI BANK".            
010800         05  FILLER              PIC X(20) VALUE "FINANCE".               
010900     03  FILLER.                                                          
011000         05  FILLER              PIC X(40) VALUE "SBI".                   
011100         05  FILLER              PIC X(20) VALUE "FINANCE".               
011200     03  FILLER.                                                          
011300         05  FILLER              PIC X(40) VALUE "ZERODHA".               
011400         05  FILLER              PIC X(20) VALUE "FINANCE".               
011500 01  WS-VC-SEED-TABLE-R REDEFINES WS-VC-SEED-TABLE.                       
011600     03  WS-VC-SEED-ENTRY OCCURS 32 TIMES                                 
011700                           INDEXED BY WS-VC-IDX.                          
011800         05  WS-VC-SEED-VENDOR       PIC X(40).                           
011900         05  WS-VC-SEED-CATEGORY     PIC X(20).                           
