000100*                                                                         
000200*    SLEXPRPT.CBL  --  SELECT clause for the dashboard print              
000300*    file (all four report sections go onto this one file).               
000400*                                                                         
000500*    2007-02-14 RJF  Original member.                                     
000600*                                                                         
000700     SELECT REPORT-FILE ASSIGN TO EXPRPT                                  
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS FS-REPORT-FILE.                               
