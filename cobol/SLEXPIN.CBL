000100*                                                                         
000200*    SLEXPIN.CBL  --  SELECT clause for the expense transaction           
000300*    input file (one line per expense row, header optional).              
000400*                                                                         
000500*    2007-02-14 RJF  Original member.                                     
000600*                                                                         
000700     SELECT EXPENSE-INPUT-FILE ASSIGN TO EXPIN                            
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS FS-EXPENSE-INPUT.                             
