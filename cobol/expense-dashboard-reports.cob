000100*                                                                         
000200*    expense-dashboard-reports  --  Unit 4 worker: prints the             
000300*    four dashboard sections off the posted expense master --             
000400*    upload summary, monthly totals per category, top-5                   
000500*    vendors, and the anomaly listing/count.  Runs after                  
000600*    expense-intake-batch has closed the master for this run.             
000700*                                                                         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. expense-dashboard-reports.                                   
001000 AUTHOR. R J FENWICK.                                                     
001100 INSTALLATION. DATA PROCESSING DEPT.                                      
001200 DATE-WRITTEN. 02/14/2007.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED.                                                  
001500*                                                                         
001600*    Replaces the old deductibles-report print program -- same            
001700*    sort/control-break/print-page shape, four sections instead           
001800*    of one, driven entirely off the expense master rather than           
001900*    the voucher file.                                                    
002000*                                                                         
002100*    CHANGE LOG.                                                          
002200*    ----------------------------------------------------------           
002300*    02/14/2007 RJF  ORIGINAL PROGRAM.                                    
002400*    07/30/2009 RJF  ADDED THE TOP-5-VENDOR SECTION, A TWO-PASS           
002500*                    SORT (SUMMARIZE, THEN RANK) THE SAME WAY             
002600*                    THE OLD PAYMENT-MODE SCREENS SUMMARIZED              
002700*                    VOUCHERS BY VENDOR BEFORE PRINTING.                  
002800*    03/02/1999 RJF  Y2K READINESS PASS -- MONTHLY BREAK KEY IS           
002900*                    A FULL FOUR-DIGIT CCYY, NO 2-DIGIT YEAR              
003000*                    COMPARISONS IN THIS MEMBER.                          
003100*    09/02/2013 TLW  ADDED THE ANOMALY LISTING AND COUNT LINE             
003200*                    FOR FINANCE (TICKET AP-5120).                        
003300*    09/14/2015 JMH  ADDED THE UPLOAD-SUMMARY SECTION SO THE              
003400*                    PRINTOUT CARRIES THE SAME COUNTS AS THE              
003500*                    CONSOLE BANNER (TICKET AP-5890).                     
003600*    ----------------------------------------------------------           
003700*                                                                         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400*                                                                         
004500     COPY "SLEXPMST.CBL".                                                 
004600     COPY "SLEXPRPT.CBL".                                                 
004700*                                                                         
004800     SELECT SORT-FILE ASSIGN TO EXPSRT1.                                  
004900*                                                                         
005000     SELECT MONTHLY-SORTED-FILE ASSIGN TO EXPWK1                          
005100            ORGANIZATION IS SEQUENTIAL.                                   
005200     SELECT VENDOR-SORTED-FILE  ASSIGN TO EXPWK2                          
005300            ORGANIZATION IS SEQUENTIAL.                                   
005400     SELECT VENDOR-TOTALS-FILE  ASSIGN TO EXPWK3                          
005500            ORGANIZATION IS SEQUENTIAL.                                   
005600     SELECT VENDOR-RANKED-FILE  ASSIGN TO EXPWK4                          
005700            ORGANIZATION IS SEQUENTIAL.                                   
005800     SELECT ANOMALY-SORTED-FILE ASSIGN TO EXPWK5                          
005900            ORGANIZATION IS SEQUENTIAL.                                   
006000*                                                                         
006100     SELECT VENDOR-SORT-FILE ASSIGN TO EXPSRT2.                           
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*                                                                         
006600     COPY "FDEXPMST.CBL".                                                 
006700     COPY "FDEXPRPT.CBL".                                                 
006800*                                                                         
006900 SD  SORT-FILE.                                                           
007000 01  SORT-RECORD.                                                         
007100     05  SORT-EXP-ID                   PIC 9(07).                         
007200     05  SORT-EXP-DATE                 PIC X(10).                         
007300     05  SORT-EXP-AMOUNT               PIC S9(13)V9(02).                  
007400     05  SORT-EXP-VENDOR               PIC X(40).                         
007500     05  SORT-EXP-DESC                 PIC X(60).                         
007600     05  SORT-EXP-CATEGORY             PIC X(20).                         
007700     05  SORT-EXP-ANOMALY              PIC X(01).                         
007800     05  FILLER                        PIC X(05).                         
007900 01  SORT-RECORD-DATE-R REDEFINES SORT-RECORD.                            
008000     05  FILLER                        PIC X(07).                         
008100     05  SORT-EXP-CCYY                 PIC X(04).                         
008200     05  FILLER                        PIC X(01).                         
008300     05  SORT-EXP-MM                   PIC X(02).                         
008400     05  FILLER                        PIC X(144).                        
008500*                                                                         
008600 FD  MONTHLY-SORTED-FILE                                                  
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  MONTHLY-SORTED-RECORD.                                               
008900     05  MSR-EXP-ID                    PIC 9(07).                         
009000     05  MSR-EXP-DATE                  PIC X(10).                         
009100     05  MSR-EXP-AMOUNT                PIC S9(13)V9(02).                  
009200     05  MSR-EXP-VENDOR                PIC X(40).                         
009300     05  MSR-EXP-DESC                  PIC X(60).                         
009400     05  MSR-EXP-CATEGORY              PIC X(20).                         
009500     05  MSR-EXP-ANOMALY               PIC X(01).                         
009600     05  FILLER                        PIC X(05).                         
009700 01  MONTHLY-SORTED-DATE-R REDEFINES                                      
009800                           MONTHLY-SORTED-RECORD.                         
009900     05  FILLER                        PIC X(07).                         
010000     05  MSR-EXP-CCYY                  PIC X(04).                         
010100     05  FILLER                        PIC X(01).                         
010200     05  MSR-EXP-MM                    PIC X(02).                         
010300     05  FILLER                        PIC X(144).                        
010400*                                                                         
010500 FD  VENDOR-SORTED-FILE                                                   
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  VENDOR-SORTED-RECORD.                                                
010800     05  VSR-EXP-ID                    PIC 9(07).                         
010900     05  VSR-EXP-DATE                  PIC X(10).                         
011000     05  VSR-EXP-AMOUNT                PIC S9(13)V9(02).                  
011100     05  VSR-EXP-VENDOR                PIC X(40).                         
011200     05  VSR-EXP-DESC                  PIC X(60).                         
011300     05  VSR-EXP-CATEGORY              PIC X(20).                         
011400     05  VSR-EXP-ANOMALY               PIC X(01).                         
011500     05  FILLER                        PIC X(05).                         
011600*                                                                         
011700 FD  VENDOR-TOTALS-FILE                                                   
011800     LABEL RECORDS ARE STANDARD.                                          
011900 01  VENDOR-TOTALS-RECORD.                                                
012000     05  VTOT-VENDOR                   PIC X(40).                         
012100     05  VTOT-TOTAL                    PIC S9(13)V9(02).                  
012200     05  FILLER                        PIC X(05).                         
012300*                                                                         
012400 FD  VENDOR-RANKED-FILE                                                   
012500     LABEL RECORDS ARE STANDARD.                                          
012600 01  VENDOR-RANKED-RECORD.                                                
012700     05  VRNK-VENDOR                   PIC X(40).                         
012800     05  VRNK-TOTAL                    PIC S9(13)V9(02).                  
012900     05  FILLER                        PIC X(05).                         
013000*                                                                         
013100 SD  VENDOR-SORT-FILE.                                                    
013200 01  VENDOR-SORT-RECORD.                                                  
013300     05  VS-VENDOR                     PIC X(40).                         
013400     05  VS-TOTAL                      PIC S9(13)V9(02).                  
013500     05  FILLER                        PIC X(05).                         
013600*                                                                         
013700 FD  ANOMALY-SORTED-FILE                                                  
013800     LABEL RECORDS ARE STANDARD.                                          
013900 01  ANOMALY-SORTED-RECORD.                                               
014000     05  ASR-EXP-ID                    PIC 9(07).                         
014100     05  ASR-EXP-DATE                  PIC X(10).                         
014200     05  ASR-EXP-AMOUNT                PIC S9(13)V9(02).                  
014300     05  ASR-EXP-VENDOR                PIC X(40).                         
014400     05  ASR-EXP-DESC                  PIC X(60).                         
014500     05  ASR-EXP-CATEGORY              PIC X(20).                         
014600     05  ASR-EXP-ANOMALY               PIC X(01).                         
014700     05  FILLER                        PIC X(05).                         
014800*                                                                         
014900 WORKING-STORAGE SECTION.                                                 
015000*                                                                         
015100 01  FS-EXPENSE-MASTER         PIC X(02).                                 
015200 01  FS-REPORT-FILE            PIC X(02).                                 
015300*                                                                         
015400 01  TITLE-LINE.                                                          
015500     05  FILLER                PIC X(18) VALUE SPACES.                    
015600     05  FILLER                PIC X(40) VALUE                            
015700         "EXPENSE MANAGER -- DASHBOARD REPORT".                           
015800     05  FILLER                PIC X(17) VALUE SPACES.                    
015900     05  FILLER                PIC X(05) VALUE "PAGE:".                   
016000     05  PAGE-NUMBER           PIC 9(04) VALUE 0.                         
016100*                                                                         
016200 01  HEADING-UPLOAD-1.                                                    
016300     05  FILLER                PIC X(40) VALUE                            
016400         "SECTION 1 -- UPLOAD SUMMARY".                                   
016500*                                                                         
016600 01  HEADING-MONTHLY-1.                                                   
016700     05  FILLER                PIC X(40) VALUE                            
016800         "SECTION 2 -- MONTHLY TOTALS PER CATEGORY".                      
016900 01  HEADING-MONTHLY-2.                                                   
017000     05  FILLER                PIC X(06) VALUE "YEAR".                    
017100     05  FILLER                PIC X(04) VALUE SPACES.                    
017200     05  FILLER                PIC X(05) VALUE "MO".                      
017300     05  FILLER                PIC X(04) VALUE SPACES.                    
017400     05  FILLER                PIC X(20) VALUE "CATEGORY".                
017500     05  FILLER                PIC X(06) VALUE SPACES.                    
017600     05  FILLER                PIC X(14) VALUE "TOTAL AMOUNT".            
017700 01  DETAIL-MONTHLY.                                                      
017800     05  D-MON-CCYY            PIC X(04).                                 
017900     05  FILLER                PIC X(06) VALUE SPACES.                    
018000     05  D-MON-MM              PIC X(02).                                 
018100     05  FILLER                PIC X(07) VALUE SPACES.                    
018200     05  D-MON-CATEGORY        PIC X(20).                                 
018300     05  FILLER                PIC X(05) VALUE SPACES.                    
018400     05  D-MON-TOTAL           PIC ZZZ,ZZZ,ZZ9.99-.                       
018500*                                                                         
018600 01  HEADING-VENDOR-1.                                                    
018700     05  FILLER                PIC X(40) VALUE                            
018800         "SECTION 3 -- TOP 5 VENDORS BY SPEND".                           
018900 01  HEADING-VENDOR-2.                                                    
019000     05  FILLER                PIC X(40) VALUE "VENDOR".                  
019100     05  FILLER                PIC X(25) VALUE SPACES.                    
019200     05  FILLER                PIC X(15) VALUE "TOTAL SPEND".             
019300 01  DETAIL-VENDOR.                                                       
019400     05  D-VEN-NAME            PIC X(40).                                 
019500     05  FILLER                PIC X(05) VALUE SPACES.                    
019600     05  D-VEN-TOTAL           PIC ZZZ,ZZZ,ZZ9.99-.                       
019700*                                                                         
019800 01  HEADING-ANOMALY-1.                                                   
019900     05  FILLER                PIC X(40) VALUE                            
020000         "SECTION 4 -- ANOMALOUS EXPENSES".                               
020100 01  HEADING-ANOMALY-2.                                                   
020200     05  FILLER                PIC X(10) VALUE "DATE".                    
020300     05  FILLER                PIC X(02) VALUE SPACES.                    
020400     05  FILLER                PIC X(25) VALUE "VENDOR".                  
020500     05  FILLER                PIC X(02) VALUE SPACES.                    
020600     05  FILLER                PIC X(15) VALUE "CATEGORY".                
020700     05  FILLER                PIC X(02) VALUE SPACES.                    
020800     05  FILLER                PIC X(15) VALUE "AMOUNT".                  
020900 01  DETAIL-ANOMALY.                                                      
021000     05  D-ANM-DATE            PIC X(10).                                 
021100     05  FILLER                PIC X(02) VALUE SPACES.                    
021200     05  D-ANM-VENDOR          PIC X(25).                                 
021300     05  FILLER                PIC X(02) VALUE SPACES.                    
021400     05  D-ANM-CATEGORY        PIC X(15).                                 
021500     05  FILLER                PIC X(02) VALUE SPACES.                    
021600     05  D-ANM-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.                       
021700*                                                                         
021800 01  D-MON-TOTAL-ALT REDEFINES D-MON-TOTAL                                
021900                               PIC X(15).                                 
022000*                                                                         
022100 01  W-PRINTED-LINES           PIC 99.                                    
022200     88  PAGE-FULL                 VALUE 30 THROUGH 99.                   
022300*                                                                         
022400 01  W-END-OF-MONTHLY-SW       PIC X(01).                                 
022500     88  END-OF-MONTHLY            VALUE "Y".                             
022600 01  W-END-OF-VENDOR-SW        PIC X(01).                                 
022700     88  END-OF-VENDOR             VALUE "Y".                             
022800 01  W-END-OF-RANKED-SW        PIC X(01).                                 
022900     88  END-OF-RANKED             VALUE "Y".                             
023000 01  W-END-OF-ANOMALY-SW       PIC X(01).                                 
023100     88  END-OF-ANOMALY            VALUE "Y".                             
023200*                                                                         
023300 01  W-BREAK-CCYY              PIC X(04).                                 
023400 01  W-BREAK-MM                PIC X(02).                                 
023500 01  W-BREAK-CATEGORY          PIC X(20).                                 
023600 01  W-MONTHLY-SUBTOTAL        PIC S9(13)V9(02).                          
023700*                                                                         
023800 01  W-BREAK-VENDOR            PIC X(40).                                 
023900 01  W-VENDOR-SUBTOTAL         PIC S9(13)V9(02).                          
024000*                                                                         
024100 01  W-TOP-COUNT               PIC 9(02) COMP.                            
024200*                                                                         
024300 01  W-ANOMALY-COUNT           PIC 9(05) COMP.                            
024400 01  W-ANOMALY-COUNT-ED        PIC ZZZZ9.                                 
024500*                                                                         
024600 01  W-SUM-TOTAL-ED            PIC ZZZZ9.                                 
024700 01  W-SUM-SUCCESS-ED          PIC ZZZZ9.                                 
024800 01  W-SUM-FAILURE-ED          PIC ZZZZ9.                                 
024900 01  W-SUM-ANOMALY-ED          PIC ZZZZ9.                                 
025000*                                                                         
025100 LINKAGE SECTION.                                                         
025200*                                                                         
025300     COPY "WSEXPSUM.CBL".                                                 
025400*_________________________________________________________________        
025500*                                                                         
025600 PROCEDURE DIVISION USING UPLOAD-SUMMARY-RECORD.                          
025700*                                                                         
025800 000-MAIN-PARAGRAPH.                                                      
025900*                                                                         
026000     OPEN OUTPUT REPORT-FILE.                                             
026100     MOVE 0 TO PAGE-NUMBER.                                               
026200     MOVE 0 TO W-PRINTED-LINES.                                           
026300*                                                                         
026400     PERFORM 100-PRINT-UPLOAD-SUMMARY.                                    
026500     PERFORM 200-BUILD-MONTHLY-TOTALS.                                    
026600     PERFORM 300-BUILD-TOP-VENDORS.                                       
026700     PERFORM 400-BUILD-ANOMALY-LISTING.                                   
026800*                                                                         
026900     CLOSE REPORT-FILE.                                                   
027000     EXIT PROGRAM.                                                        
027100*_________________________________________________________________        
027200*                                                                         
027300 100-PRINT-UPLOAD-SUMMARY.                                                
027400*                                                                         
027500     PERFORM 810-PRINT-HEADING-UPLOAD.                                    
027600*                                                                         
027700     MOVE SUM-TOTAL-ROWS   TO W-SUM-TOTAL-ED.                             
027800     MOVE SUM-SUCCESS-COUNT TO W-SUM-SUCCESS-ED.                          
027900     MOVE SUM-FAILURE-COUNT TO W-SUM-FAILURE-ED.                          
028000     MOVE SUM-ANOMALY-COUNT TO W-SUM-ANOMALY-ED.                          
028100*                                                                         
028200     MOVE SPACES TO REPORT-RECORD.                                        
028300     STRING "TOTAL ROWS PROCESSED . . . " DELIMITED BY SIZE               
028400            W-SUM-TOTAL-ED DELIMITED BY SIZE                              
028500            INTO REPORT-RECORD.                                           
028600     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
028700*                                                                         
028800     MOVE SPACES TO REPORT-RECORD.                                        
028900     STRING "SUCCESS COUNT. . . . . . . . " DELIMITED BY SIZE             
029000            W-SUM-SUCCESS-ED DELIMITED BY SIZE                            
029100            INTO REPORT-RECORD.                                           
029200     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
029300*                                                                         
029400     MOVE SPACES TO REPORT-RECORD.                                        
029500     STRING "FAILURE COUNT. . . . . . . . " DELIMITED BY SIZE             
029600            W-SUM-FAILURE-ED DELIMITED BY SIZE                            
029700            INTO REPORT-RECORD.                                           
029800     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
029900*                                                                         
030000     MOVE SPACES TO REPORT-RECORD.                                        
030100     STRING "ANOMALY COUNT. . . . . . . . " DELIMITED BY SIZE             
030200            W-SUM-ANOMALY-ED DELIMITED BY SIZE                            
030300            INTO REPORT-RECORD.                                           
030400     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
030500     ADD 4 TO W-PRINTED-LINES.                                            
030600*                                                                         
030700 100-EXIT.                                                                
030800     EXIT.                                                                
030900*_________________________________________________________________        
031000*                                                                         
031100 200-BUILD-MONTHLY-TOTALS.                                                
031200*                                                                         
031300     SORT SORT-FILE                                                       
031400          ON DESCENDING KEY SORT-EXP-CCYY                                 
031500          ON DESCENDING KEY SORT-EXP-MM                                   
031600          ON ASCENDING  KEY SORT-EXP-CATEGORY                             
031700          USING EXPENSE-MASTER-FILE                                       
031800          GIVING MONTHLY-SORTED-FILE.                                     
031900*                                                                         
032000     OPEN INPUT MONTHLY-SORTED-FILE.                                      
032100     MOVE "N" TO W-END-OF-MONTHLY-SW.                                     
032200     PERFORM 210-READ-MONTHLY-RECORD.                                     
032300*                                                                         
032400     PERFORM 830-PRINT-HEADING-MONTHLY.                                   
032500*                                                                         
032600     IF END-OF-MONTHLY                                                    
032700        MOVE SPACES TO REPORT-RECORD                                      
032800        MOVE "NO EXPENSES POSTED THIS RUN." TO REPORT-RECORD              
032900        WRITE REPORT-RECORD BEFORE ADVANCING 2                            
033000     ELSE                                                                 
033100        PERFORM 220-PRINT-MONTHLY-GROUP UNTIL END-OF-MONTHLY.             
033200*                                                                         
033300     CLOSE MONTHLY-SORTED-FILE.                                           
033400*                                                                         
033500 200-EXIT.                                                                
033600     EXIT.                                                                
033700*_________________________________________________________________        
033800*                                                                         
033900 210-READ-MONTHLY-RECORD.                                                 
034000*                                                                         
034100     READ MONTHLY-SORTED-FILE                                             
034200          AT END                                                          
034300             SET END-OF-MONTHLY TO TRUE.                                  
034400*                                                                         
034500 210-EXIT.                                                                
034600     EXIT.                                                                
034700*_________________________________________________________________        
034800*                                                                         
034900 220-PRINT-MONTHLY-GROUP.                                                 
035000*                                                                         
035100     MOVE MSR-EXP-CCYY     TO W-BREAK-CCYY.                               
035200     MOVE MSR-EXP-MM       TO W-BREAK-MM.                                 
035300     MOVE MSR-EXP-CATEGORY TO W-BREAK-CATEGORY.                           
035400     MOVE ZERO             TO W-MONTHLY-SUBTOTAL.                         
035500*                                                                         
035600     PERFORM 230-ADD-MONTHLY-RECORD                                       
035700             UNTIL END-OF-MONTHLY                                         
035800                OR MSR-EXP-CCYY     NOT EQUAL W-BREAK-CCYY                
035900                OR MSR-EXP-MM       NOT EQUAL W-BREAK-MM                  
036000                OR MSR-EXP-CATEGORY NOT EQUAL W-BREAK-CATEGORY.           
036100*                                                                         
036200     IF PAGE-FULL                                                         
036300        PERFORM 850-FINALIZE-PAGE                                         
036400        PERFORM 830-PRINT-HEADING-MONTHLY.                                
036500*                                                                         
036600     MOVE W-BREAK-CCYY     TO D-MON-CCYY.                                 
036700     MOVE W-BREAK-MM       TO D-MON-MM.                                   
036800     MOVE W-BREAK-CATEGORY TO D-MON-CATEGORY.                             
036900     MOVE W-MONTHLY-SUBTOTAL TO D-MON-TOTAL.                              
037000     MOVE DETAIL-MONTHLY   TO REPORT-RECORD.                              
037100     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
037200     ADD 1 TO W-PRINTED-LINES.                                            
037300*                                                                         
037400 220-EXIT.                                                                
037500     EXIT.                                                                
037600*_________________________________________________________________        
037700*                                                                         
037800 230-ADD-MONTHLY-RECORD.                                                  
037900*                                                                         
038000     ADD MSR-EXP-AMOUNT TO W-MONTHLY-SUBTOTAL.                            
038100     PERFORM 210-READ-MONTHLY-RECORD.                                     
038200*                                                                         
038300 230-EXIT.                                                                
038400     EXIT.                                                                
038500*_________________________________________________________________        
038600*                                                                         
038700 300-BUILD-TOP-VENDORS.                                                   
038800*                                                                         
038900     SORT SORT-FILE                                                       
039000          ON ASCENDING KEY SORT-EXP-VENDOR                                
039100          USING EXPENSE-MASTER-FILE                                       
039200          GIVING VENDOR-SORTED-FILE.                                      
039300*                                                                         
039400     OPEN INPUT  VENDOR-SORTED-FILE.                                      
039500     OPEN OUTPUT VENDOR-TOTALS-FILE.                                      
039600     MOVE "N" TO W-END-OF-VENDOR-SW.                                      
039700     PERFORM 310-READ-VENDOR-RECORD.                                      
039800     PERFORM 320-SUMMARIZE-VENDOR-GROUP UNTIL END-OF-VENDOR.              
039900     CLOSE VENDOR-SORTED-FILE.                                            
040000     CLOSE VENDOR-TOTALS-FILE.                                            
040100*                                                                         
040200     SORT VENDOR-SORT-FILE                                                
040300          ON DESCENDING KEY VS-TOTAL                                      
040400          USING VENDOR-TOTALS-FILE                                        
040500          GIVING VENDOR-RANKED-FILE.                                      
040600*                                                                         
040700     OPEN INPUT VENDOR-RANKED-FILE.                                       
040800     MOVE "N" TO W-END-OF-RANKED-SW.                                      
040900     MOVE ZERO TO W-TOP-COUNT.                                            
041000     PERFORM 340-READ-RANKED-RECORD.                                      
041100*                                                                         
041200     PERFORM 830-PRINT-HEADING-VENDOR.                                    
041300*                                                                         
041400     IF END-OF-RANKED                                                     
041500        MOVE SPACES TO REPORT-RECORD                                      
041600        MOVE "NO EXPENSES POSTED THIS RUN." TO REPORT-RECORD              
041700        WRITE REPORT-RECORD BEFORE ADVANCING 2                            
041800     ELSE                                                                 
041900        PERFORM 350-PRINT-TOP-VENDOR                                      
042000                UNTIL END-OF-RANKED OR W-TOP-COUNT EQUAL 5.               
042100*                                                                         
042200     CLOSE VENDOR-RANKED-FILE.                                            
042300*                                                                         
042400 300-EXIT.                                                                
042500     EXIT.                                                                
042600*_________________________________________________________________        
042700*                                                                         
042800 310-READ-VENDOR-RECORD.                                                  
042900*                                                                         
043000     READ VENDOR-SORTED-FILE                                              
043100          AT END                                                          
043200             SET END-OF-VENDOR TO TRUE.                                   
043300*                                                                         
043400 310-EXIT.                                                                
043500     EXIT.                                                                
043600*_________________________________________________________________        
043700*                                                                         
043800 320-SUMMARIZE-VENDOR-GROUP.                                              
043900*                                                                         
044000     MOVE VSR-EXP-VENDOR TO W-BREAK-VENDOR.                               
044100     MOVE ZERO           TO W-VENDOR-SUBTOTAL.                            
044200*                                                                         
044300     PERFORM 330-ADD-VENDOR-RECORD                                        
044400             UNTIL END-OF-VENDOR                                          
044500                OR VSR-EXP-VENDOR NOT EQUAL W-BREAK-VENDOR.               
044600*                                                                         
044700     MOVE W-BREAK-VENDOR     TO VTOT-VENDOR.                              
044800     MOVE W-VENDOR-SUBTOTAL  TO VTOT-TOTAL.                               
044900     WRITE VENDOR-TOTALS-RECORD.                                          
045000*                                                                         
045100 320-EXIT.                                                                
045200     EXIT.                                                                
045300*_________________________________________________________________        
045400*                                                                         
045500 330-ADD-VENDOR-RECORD.                                                   
045600*                                                                         
045700     ADD VSR-EXP-AMOUNT TO W-VENDOR-SUBTOTAL.                             
045800     PERFORM 310-READ-VENDOR-RECORD.                                      
045900*                                                                         
046000 330-EXIT.                                                                
046100     EXIT.                                                                
046200*_________________________________________________________________        
046300*                                                                         
046400 340-READ-RANKED-RECORD.                                                  
046500*                                                                         
046600     READ VENDOR-RANKED-FILE                                              
046700          AT END                                                          
046800             SET END-OF-RANKED TO TRUE.                                   
046900*                                                                         
047000 340-EXIT.                                                                
047100     EXIT.                                                                
047200*_________________________________________________________________        
047300*                                                                         
047400 350-PRINT-TOP-VENDOR.                                                    
047500*                                                                         
047600     IF PAGE-FULL                                                         
047700        PERFORM 850-FINALIZE-PAGE                                         
047800        PERFORM 830-PRINT-HEADING-VENDOR.                                 
047900*                                                                         
048000     ADD 1 TO W-TOP-COUNT.                                                
048100     MOVE VRNK-VENDOR TO D-VEN-NAME.                                      
048200     MOVE VRNK-TOTAL  TO D-VEN-TOTAL.                                     
048300     MOVE DETAIL-VENDOR TO REPORT-RECORD.                                 
048400     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
048500     ADD 1 TO W-PRINTED-LINES.                                            
048600*                                                                         
048700     PERFORM 340-READ-RANKED-RECORD.                                      
048800*                                                                         
048900 350-EXIT.                                                                
049000     EXIT.                                                                
049100*_________________________________________________________________        
049200*                                                                         
049300 400-BUILD-ANOMALY-LISTING.                                               
049400*                                                                         
049500     SORT SORT-FILE                                                       
049600          ON DESCENDING KEY SORT-EXP-DATE                                 
049700          USING EXPENSE-MASTER-FILE                                       
049800          GIVING ANOMALY-SORTED-FILE.                                     
049900*                                                                         
050000     OPEN INPUT ANOMALY-SORTED-FILE.                                      
050100     MOVE "N" TO W-END-OF-ANOMALY-SW.                                     
050200     MOVE ZERO TO W-ANOMALY-COUNT.                                        
050300     PERFORM 410-READ-ANOMALY-RECORD.                                     
050400*                                                                         
050500     PERFORM 830-PRINT-HEADING-ANOMALY.                                   
050600     PERFORM 420-PRINT-ANOMALY-RECORD UNTIL END-OF-ANOMALY.               
050700*                                                                         
050800     MOVE W-ANOMALY-COUNT TO W-ANOMALY-COUNT-ED.                          
050900     MOVE SPACES TO REPORT-RECORD.                                        
051000     STRING "ANOMALY COUNT. . . . . . . . " DELIMITED BY SIZE             
051100            W-ANOMALY-COUNT-ED DELIMITED BY SIZE                          
051200            INTO REPORT-RECORD.                                           
051300     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
051400*                                                                         
051500     CLOSE ANOMALY-SORTED-FILE.                                           
051600*                                                                         
051700 400-EXIT.                                                                
051800     EXIT.                                                                
051900*_________________________________________________________________        
052000*                                                                         
052100 410-READ-ANOMALY-RECORD.                                                 
052200*                                                                         
052300     READ ANOMALY-SORTED-FILE                                             
052400          AT END                                                          
052500             SET END-OF-ANOMALY TO TRUE.                                  
052600*                                                                         
052700 410-EXIT.                                                                
052800     EXIT.                                                                
052900*_________________________________________________________________        
053000*                                                                         
053100 420-PRINT-ANOMALY-RECORD.                                                
053200*                                                                         
053300     IF ASR-EXP-ANOMALY EQUAL "Y"                                         
053400        PERFORM 425-PRINT-ONE-ANOMALY.                                    
053500*                                                                         
053600     PERFORM 410-READ-ANOMALY-RECORD.                                     
053700*                                                                         
053800 420-EXIT.                                                                
053900     EXIT.                                                                
054000*_________________________________________________________________        
054100*                                                                         
054200 425-PRINT-ONE-ANOMALY.                                                   
054300*                                                                         
054400     IF PAGE-FULL                                                         
054500        PERFORM 850-FINALIZE-PAGE                                         
054600        PERFORM 830-PRINT-HEADING-ANOMALY.                                
054700*                                                                         
054800     MOVE ASR-EXP-DATE     TO D-ANM-DATE.                                 
054900     MOVE ASR-EXP-VENDOR   TO D-ANM-VENDOR.                               
055000     MOVE ASR-EXP-CATEGORY TO D-ANM-CATEGORY.                             
055100     MOVE ASR-EXP-AMOUNT   TO D-ANM-AMOUNT.                               
055200     MOVE DETAIL-ANOMALY   TO REPORT-RECORD.                              
055300     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
055400     ADD 1 TO W-PRINTED-LINES.                                            
055500     ADD 1 TO W-ANOMALY-COUNT.                                            
055600*                                                                         
055700 425-EXIT.                                                                
055800     EXIT.                                                                
055900*_________________________________________________________________        
056000*                                                                         
056100 810-PRINT-HEADING-UPLOAD.                                                
056200*                                                                         
056300     ADD 1 TO PAGE-NUMBER.                                                
056400     MOVE TITLE-LINE        TO REPORT-RECORD.                             
056500     WRITE REPORT-RECORD AFTER ADVANCING PAGE.                            
056600     MOVE HEADING-UPLOAD-1   TO REPORT-RECORD.                            
056700     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
056800     MOVE 3 TO W-PRINTED-LINES.                                           
056900*                                                                         
057000 810-EXIT.                                                                
057100     EXIT.                                                                
057200*_________________________________________________________________        
057300*                                                                         
057400 830-PRINT-HEADING-MONTHLY.                                               
057500*                                                                         
057600     ADD 1 TO PAGE-NUMBER.                                                
057700     MOVE TITLE-LINE         TO REPORT-RECORD.                            
057800     WRITE REPORT-RECORD AFTER ADVANCING PAGE.                            
057900     MOVE HEADING-MONTHLY-1   TO REPORT-RECORD.                           
058000     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
058100     MOVE HEADING-MONTHLY-2   TO REPORT-RECORD.                           
058200     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
058300     MOVE 4 TO W-PRINTED-LINES.                                           
058400*                                                                         
058500 830-MONTHLY-EXIT.                                                        
058600     EXIT.                                                                
058700*_________________________________________________________________        
058800*                                                                         
058900 830-PRINT-HEADING-VENDOR.                                                
059000*                                                                         
059100     ADD 1 TO PAGE-NUMBER.                                                
059200     MOVE TITLE-LINE         TO REPORT-RECORD.                            
059300     WRITE REPORT-RECORD AFTER ADVANCING PAGE.                            
059400     MOVE HEADING-VENDOR-1    TO REPORT-RECORD.                           
059500     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
059600     MOVE HEADING-VENDOR-2    TO REPORT-RECORD.                           
059700     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
059800     MOVE 4 TO W-PRINTED-LINES.                                           
059900*                                                                         
060000 830-VENDOR-EXIT.                                                         
060100     EXIT.                                                                
060200*_________________________________________________________________        
060300*                                                                         
060400 830-PRINT-HEADING-ANOMALY.                                               
060500*                                                                         
060600     ADD 1 TO PAGE-NUMBER.                                                
060700     MOVE TITLE-LINE         TO REPORT-RECORD.                            
060800     WRITE REPORT-RECORD AFTER ADVANCING PAGE.                            
060900     MOVE HEADING-ANOMALY-1   TO REPORT-RECORD.                           
061000     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
061100     MOVE HEADING-ANOMALY-2   TO REPORT-RECORD.                           
061200     WRITE REPORT-RECORD BEFORE ADVANCING 2.                              
061300     MOVE 4 TO W-PRINTED-LINES.                                           
061400*                                                                         
061500 830-ANOMALY-EXIT.                                                        
061600     EXIT.                                                                
061700*_________________________________________________________________        
061800*                                                                         
061900 850-FINALIZE-PAGE.                                                       
062000*                                                                         
062100     MOVE SPACES TO REPORT-RECORD.                                        
062200     WRITE REPORT-RECORD BEFORE ADVANCING C01.                            
062300     MOVE 0 TO W-PRINTED-LINES.                                           
062400*                                                                         
062500 850-EXIT.                                                                
062600     EXIT.                                                                
