000100*                                                                         
000200*    FDEXPRPT.CBL  --  FD for the dashboard print file.  Plain            
000300*    80-column print image, this shop's standard line-printer             
000400*    width since the old voucher reports.                                 
000500*                                                                         
000600*    2007-02-14 RJF  Original member.                                     
000700*                                                                         
000800 FD  REPORT-FILE                                                          
000900     LABEL RECORDS ARE OMITTED.                                           
001000 01  REPORT-RECORD                    PIC X(80).                          
