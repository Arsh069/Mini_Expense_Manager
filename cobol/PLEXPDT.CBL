000100*                                                                         
000200*    PLEXPDT.CBL                                                          
000300*                                                                         
000400*    Calendar-date validation for EXPENSE-DATE.  The shop's own           
000500*    PLDATE.CBL (operator ACCEPT-a-date routine) does not fit a           
000600*    batch row, so this member re-does the leap-year/days-in-             
000700*    month checks PLDATE.CBL always did, driven off VDAT-DATE-            
000800*    TEXT instead of a terminal ACCEPT.                                   
000900*                                                                         
001000*    Maintenance:                                                         
001100*    2007-02-14 RJF  Original member.                                     
001200*                                                                         
001300 900-VALIDATE-EXPENSE-DATE.                                               
001400*                                                                         
001500     SET VDAT-DATE-IS-VALID TO TRUE.                                      
001600     SET VDAT-MONTH-IDX     TO 1.                                         
001700*                                                                         
001800     IF VDAT-SEP-1 NOT EQUAL "-" OR VDAT-SEP-2 NOT EQUAL "-"              
001900        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
002000*                                                                         
002100     IF VDAT-DATE-IS-VALID AND VDAT-CCYY-X IS NOT NUMERIC                 
002200        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
002300     IF VDAT-DATE-IS-VALID AND VDAT-MM-X IS NOT NUMERIC                   
002400        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
002500     IF VDAT-DATE-IS-VALID AND VDAT-DD-X IS NOT NUMERIC                   
002600        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
002700*                                                                         
002800     IF VDAT-DATE-IS-VALID                                                
002900        MOVE VDAT-CCYY-X TO VDAT-CCYY-N                                   
003000        MOVE VDAT-MM-X   TO VDAT-MM-N                                     
003100        MOVE VDAT-DD-X   TO VDAT-DD-N                                     
003200        PERFORM 910-VALIDATE-DATE-RANGES.                                 
003300*                                                                         
003400 900-EXIT.                                                                
003500     EXIT.                                                                
003600*_____________________________________________________________            
003700*                                                                         
003800 910-VALIDATE-DATE-RANGES.                                                
003900*                                                                         
004000     IF VDAT-CCYY-N IS LESS THAN 1900                                     
004100        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
004200     IF VDAT-DATE-IS-VALID AND VDAT-CCYY-N IS GREATER THAN 2199           
004300        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
004400     IF VDAT-DATE-IS-VALID AND NOT VDAT-MONTH-IN-RANGE                    
004500        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
004600*                                                                         
004700     IF VDAT-DATE-IS-VALID                                                
004800        PERFORM 920-DETERMINE-LEAP-YEAR                                   
004900        SET  VDAT-MONTH-IDX TO VDAT-MM-N                                  
005000        MOVE VDAT-DAYS-IN-MONTH (VDAT-MONTH-IDX)                          
005100                              TO VDAT-MAX-DAY-THIS-MONTH.                 
005200     IF VDAT-DATE-IS-VALID AND VDAT-MM-N EQUAL 2                          
005300                           AND VDAT-IS-LEAP-YEAR                          
005400        MOVE 29 TO VDAT-MAX-DAY-THIS-MONTH.                               
005500*                                                                         
005600     IF VDAT-DATE-IS-VALID AND VDAT-DD-N IS LESS THAN 1                   
005700        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
005800     IF VDAT-DATE-IS-VALID AND                                            
005900        VDAT-DD-N IS GREATER THAN VDAT-MAX-DAY-THIS-MONTH                 
006000        SET VDAT-DATE-IS-INVALID TO TRUE.                                 
006100*                                                                         
006200 910-EXIT.                                                                
006300     EXIT.                                                                
006400*_____________________________________________________________            
006500*                                                                         
006600 920-DETERMINE-LEAP-YEAR.                                                 
006700*                                                                         
006800*    A year is a leap year when divisible by 4, except century            
006900*    years, which must also divide by 400.                                
007000*                                                                         
007100     MOVE "N" TO VDAT-LEAP-YEAR-SW.                                       
007200     DIVIDE VDAT-CCYY-N BY 4   GIVING VDAT-LEAP-QUOTIENT                  
007300                         REMAINDER VDAT-LEAP-REMAINDER-4.                 
007400     DIVIDE VDAT-CCYY-N BY 100 GIVING VDAT-LEAP-QUOTIENT                  
007500                         REMAINDER VDAT-LEAP-REMAINDER-100.               
007600     DIVIDE VDAT-CCYY-N BY 400 GIVING VDAT-LEAP-QUOTIENT                  
007700                         REMAINDER VDAT-LEAP-REMAINDER-400.               
007800*                                                                         
007900     IF VDAT-LEAP-REMAINDER-4 EQUAL ZERO AND                              
008000        VDAT-LEAP-REMAINDER-100 NOT EQUAL ZERO                            
008100        SET VDAT-IS-LEAP-YEAR TO TRUE.                                    
008200     IF VDAT-LEAP-REMAINDER-400 EQUAL ZERO                                
008300        SET VDAT-IS-LEAP-YEAR TO TRUE.                                    
008400*                                                                         
008500 920-EXIT.                                                                
008600     EXIT.                                                                
