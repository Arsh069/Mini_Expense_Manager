000100*                                                                         
000200*    expense-intake-batch  --  Unit 1/2/3 worker: reads the               
000300*    expense transaction upload, validates, categorizes, checks           
000400*    each row for anomaly, and posts it to the expense master.            
000500*    Called by expense-batch-system; returns the upload summary           
000600*    counts to the caller the same way the old voucher screens            
000700*    passed confirmation flags back to the menu shell.                    
000800*                                                                         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. expense-intake-batch.                                        
001100 AUTHOR. R J FENWICK.                                                     
001200 INSTALLATION. DATA PROCESSING DEPT.                                      
001300 DATE-WRITTEN. 02/14/2007.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED.                                                  
001600*                                                                         
001700*    Replaces voucher-maintenance's ADD-MODULE -- there, an               
001800*    operator keyed one voucher at a time; here a whole upload            
001900*    file of expense rows is read, checked and posted in one              
002000*    pass with no operator present.                                       
002100*                                                                         
002200*    CHANGE LOG.                                                          
002300*    ----------------------------------------------------------           
002400*    02/14/2007 RJF  ORIGINAL PROGRAM.                                    
002500*    05/11/2007 RJF  ADDED HEADER-ROW SKIP AFTER THE PILOT GROUP          
002600*                    KEPT UPLOADING THEIR COLUMN TITLES AS ROW 1          
002700*                    (TICKET AP-3002).                                    
002800*    01/29/2008 RJF  CORRECTED ROW-NUMBER COUNT TO INCLUDE THE            
002900*                    SKIPPED HEADER ROW.                                  
003000*    03/02/1999 RJF  Y2K READINESS PASS -- EXPENSE-DATE CARRIES           
003100*                    A FULL FOUR-DIGIT CENTURY/YEAR, NO 2-DIGIT           
003200*                    YEAR FIELDS IN THIS MEMBER.                          
003300*    04/18/2011 TLW  ADDED RULE-BASED CATEGORY LOOKUP, REPLACING          
003400*                    THE MANUAL CATEGORY ENTRY FIELD (AP-4290).           
003500*    09/02/2013 TLW  ADDED THE 3X-AVERAGE ANOMALY CHECK REQUESTED         
003600*                    BY FINANCE (TICKET AP-5120).                         
003700*    04/14/2015 JMH  AMOUNT VALIDATION NOW REJECTS ZERO AND               
003800*                    NEGATIVE AMOUNTS, NOT JUST NON-NUMERIC ONES          
003900*                    (TICKET AP-5801).                                    
004000*    ----------------------------------------------------------           
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     COPY "SLEXPIN.CBL".                                                  
005000     COPY "SLEXPMST.CBL".                                                 
005100     COPY "SLEXPERR.CBL".                                                 
005200     COPY "SLEXPCTL.CBL".                                                 
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*                                                                         
005700     COPY "FDEXPIN.CBL".                                                  
005800     COPY "FDEXPMST.CBL".                                                 
005900     COPY "FDEXPERR.CBL".                                                 
006000     COPY "FDEXPCTL.CBL".                                                 
006100*                                                                         
006200 WORKING-STORAGE SECTION.                                                 
006300*                                                                         
006400     COPY "WSVCSEED.CBL".                                                 
006500     COPY "WSEXPDT.CBL".                                                  
006600     COPY "WSEXPANM.CBL".                                                 
006700*                                                                         
006800 01  FS-EXPENSE-INPUT                  PIC X(02).                         
006900 01  FS-EXPENSE-MASTER                 PIC X(02).                         
007000 01  FS-ERROR-FILE                     PIC X(02).                         
007100 01  FS-EXPENSE-CONTROL                PIC X(02).                         
007200*                                                                         
007300 01  W-END-OF-INPUT-SW                 PIC X(01).                         
007400     88  END-OF-INPUT                     VALUE "Y".                      
007500*                                                                         
007600 01  W-FIRST-RECORD-SW                 PIC X(01).                         
007700     88  THIS-IS-THE-FIRST-RECORD         VALUE "Y".                      
007800*                                                                         
007900 01  W-RECORD-VALID-SW                 PIC X(01).                         
008000     88  RECORD-IS-VALID                  VALUE "Y".                      
008100     88  RECORD-IS-INVALID                VALUE "N".                      
008200*                                                                         
008300 01  W-ROW-NUMBER                      PIC 9(05) COMP.                    
008400 01  W-FIELD-COUNT                     PIC 9(02) COMP.                    
008500*                                                                         
008600 01  W-RAW-FIELDS.                                                        
008700     05  W-FLD-DATE                    PIC X(20).                         
008800     05  W-FLD-AMOUNT                  PIC X(20).                         
008900     05  W-FLD-VENDOR                  PIC X(40).                         
009000     05  W-FLD-DESC                    PIC X(60).                         
009100*                                                                         
009200 01  CAT-COMPARE-VENDOR                PIC X(40).                         
009300 01  CAT-TABLE-VENDOR                  PIC X(40).                         
009400 01  WS-VC-FOUND-SW                    PIC X(01).                         
009500     88  WS-VC-FOUND                      VALUE "Y".                      
009600     88  WS-VC-NOT-FOUND                  VALUE "N".                      
009700*                                                                         
009800 01  W-AMT-SIGN-SW                     PIC X(01).                         
009900     88  AMT-IS-NEGATIVE                  VALUE "Y".                      
010000 01  W-AMT-INT-TEXT                    PIC X(13).                         
010100 01  W-AMT-DEC-TEXT                    PIC X(02).                         
010200 01  W-AMT-PART-COUNT                  PIC 9(02) COMP.                    
010300 01  W-AMOUNT-COMBINED                 PIC 9(15).                         
010400 01  W-AMOUNT-COMBINED-R REDEFINES                                        
010500                          W-AMOUNT-COMBINED.                              
010600     05  W-AMT-INT-9                   PIC 9(13).                         
010700     05  W-AMT-DEC-9                   PIC 9(02).                         
010800*                                                                         
010900 01  ERROR-RECORD-FIELDS.                                                 
011000     05  ERR-ROW-NUMBER                PIC 9(05).                         
011100     05  ERR-MESSAGE                   PIC X(80).                         
011200*                                                                         
011300 01  W-ROW-NUMBER-ED                   PIC Z(04)9.                        
011400 01  W-FIELD-COUNT-ED                  PIC Z9.                            
011500*                                                                         
011600 77  W-DUMMY                           PIC X(01).                         
011700*                                                                         
011800 LINKAGE SECTION.                                                         
011900*                                                                         
012000     COPY "WSEXPSUM.CBL".                                                 
012100*_________________________________________________________________        
012200*                                                                         
012300 PROCEDURE DIVISION USING UPLOAD-SUMMARY-RECORD.                          
012400*                                                                         
012500 000-MAIN-PARAGRAPH.                                                      
012600*                                                                         
012700     PERFORM 010-BEGIN-INTAKE-RUN.                                        
012800     PERFORM 100-READ-INPUT-RECORD.                                       
012900*                                                                         
013000     IF END-OF-INPUT                                                      
013100        DISPLAY "*** EXPENSE INPUT FILE IS EMPTY *** ABORTING"            
013200     ELSE                                                                 
013300        PERFORM 020-CHECK-FOR-HEADER-ROW                                  
013400        PERFORM 200-PROCESS-ONE-RECORD UNTIL END-OF-INPUT.                
013500*                                                                         
013600     PERFORM 880-END-INTAKE-RUN.                                          
013700*                                                                         
013800     EXIT PROGRAM.                                                        
013900*_________________________________________________________________        
014000*                                                                         
014100 010-BEGIN-INTAKE-RUN.                                                    
014200*                                                                         
014300     OPEN INPUT  EXPENSE-INPUT-FILE.                                      
014400     OPEN OUTPUT EXPENSE-MASTER-FILE.                                     
014500     OPEN OUTPUT ERROR-FILE.                                              
014600     OPEN I-O    EXPENSE-CONTROL-FILE.                                    
014700*                                                                         
014800     MOVE "N" TO W-END-OF-INPUT-SW.                                       
014900     MOVE "N" TO W-FIRST-RECORD-SW.                                       
015000     MOVE ZERO TO W-ROW-NUMBER.                                           
015100     MOVE ZERO TO ANM-CATEGORY-COUNT.                                     
015200*                                                                         
015300 010-EXIT.                                                                
015400     EXIT.                                                                
015500*_________________________________________________________________        
015600*                                                                         
015700 020-CHECK-FOR-HEADER-ROW.                                                
015800*                                                                         
015900*    The pilot group's spreadsheet macro likes to carry its               
016000*    column titles into row one of the upload.  When the first            
016100*    field of the first record reads "DATE", skip that row --             
016200*    it still counts against the row number, per AP-3002.                 
016300*                                                                         
016400     MOVE EXPENSE-INPUT-RECORD TO W-RAW-FIELDS.                           
016500     UNSTRING EXPENSE-INPUT-RECORD DELIMITED BY ","                       
016600              INTO W-FLD-DATE W-FLD-AMOUNT W-FLD-VENDOR W-FLD-DESC        
016700              TALLYING IN W-FIELD-COUNT.                                  
016800     INSPECT W-FLD-DATE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.            
016900     IF W-FLD-DATE (1:4) EQUAL "DATE"                                     
017000        SET THIS-IS-THE-FIRST-RECORD TO TRUE.                             
017100*                                                                         
017200 020-EXIT.                                                                
017300     EXIT.                                                                
017400*_________________________________________________________________        
017500*                                                                         
017600 100-READ-INPUT-RECORD.                                                   
017700*                                                                         
017800     READ EXPENSE-INPUT-FILE                                              
017900          AT END                                                          
018000             SET END-OF-INPUT TO TRUE.                                    
018100*                                                                         
018200     IF NOT END-OF-INPUT                                                  
018300        ADD 1 TO W-ROW-NUMBER.                                            
018400*                                                                         
018500 100-EXIT.                                                                
018600     EXIT.                                                                
018700*_________________________________________________________________        
018800*                                                                         
018900 200-PROCESS-ONE-RECORD.                                                  
019000*                                                                         
019100     IF THIS-IS-THE-FIRST-RECORD                                          
019200        MOVE "N" TO W-FIRST-RECORD-SW                                     
019300     ELSE                                                                 
019400        ADD 1 TO SUM-TOTAL-ROWS                                           
019500        PERFORM 300-VALIDATE-RECORD                                       
019600        IF RECORD-IS-VALID                                                
019700           PERFORM 930-CATEGORIZE-EXPENSE                                 
019800           PERFORM 950-CHECK-ANOMALY                                      
019900           PERFORM 990-POST-EXPENSE-RECORD                                
020000        ELSE                                                              
020100           PERFORM 800-WRITE-ERROR-LINE.                                  
020200*                                                                         
020300     PERFORM 100-READ-INPUT-RECORD.                                       
020400*                                                                         
020500 200-EXIT.                                                                
020600     EXIT.                                                                
020700*_________________________________________________________________        
020800*                                                                         
020900 300-VALIDATE-RECORD.                                                     
021000*                                                                         
021100     SET RECORD-IS-VALID TO TRUE.                                         
021200     MOVE SPACES TO ERR-MESSAGE.                                          
021300*                                                                         
021400     UNSTRING EXPENSE-INPUT-RECORD DELIMITED BY ","                       
021500              INTO W-FLD-DATE W-FLD-AMOUNT W-FLD-VENDOR W-FLD-DESC        
021600              TALLYING IN W-FIELD-COUNT.                                  
021700*                                                                         
021800     IF W-FIELD-COUNT LESS THAN 4                                         
021900        MOVE W-FIELD-COUNT TO W-FIELD-COUNT-ED                            
022000        STRING "Expected 4 columns but found "                            
022100               W-FIELD-COUNT-ED DELIMITED BY SIZE                         
022200               "." DELIMITED BY SIZE                                      
022300               INTO ERR-MESSAGE                                           
022400        SET RECORD-IS-INVALID TO TRUE.                                    
022500*                                                                         
022600     IF RECORD-IS-VALID                                                   
022700        PERFORM 310-VALIDATE-DATE-FIELD.                                  
022800     IF RECORD-IS-VALID                                                   
022900        PERFORM 320-VALIDATE-AMOUNT-FIELD.                                
023000     IF RECORD-IS-VALID                                                   
023100        PERFORM 330-VALIDATE-VENDOR-FIELD.                                
023200*                                                                         
023300 300-EXIT.                                                                
023400     EXIT.                                                                
023500*_________________________________________________________________        
023600*                                                                         
023700 310-VALIDATE-DATE-FIELD.                                                 
023800*                                                                         
023900     MOVE W-FLD-DATE (1:10) TO VDAT-DATE-TEXT.                            
024000     PERFORM 900-VALIDATE-EXPENSE-DATE.                                   
024100*                                                                         
024200     IF VDAT-DATE-IS-INVALID                                              
024300        STRING "Invalid date format '"                                    
024400               W-FLD-DATE (1:10) DELIMITED BY SIZE                        
024500               "'. Expected yyyy-MM-dd." DELIMITED BY SIZE                
024600               INTO ERR-MESSAGE                                           
024700        SET RECORD-IS-INVALID TO TRUE                                     
024800     ELSE                                                                 
024900        MOVE VDAT-DATE-TEXT TO EXP-DATE.                                  
025000*                                                                         
025100 310-EXIT.                                                                
025200     EXIT.                                                                
025300*_________________________________________________________________        
025400*                                                                         
025500 320-VALIDATE-AMOUNT-FIELD.                                               
025600*                                                                         
025700     MOVE "N" TO W-AMT-SIGN-SW.                                           
025800     MOVE SPACES TO W-AMT-INT-TEXT W-AMT-DEC-TEXT.                        
025900     MOVE ZERO TO W-AMT-PART-COUNT.                                       
026000*                                                                         
026100     IF W-FLD-AMOUNT (1:1) EQUAL "-"                                      
026200        SET AMT-IS-NEGATIVE TO TRUE                                       
026300        MOVE W-FLD-AMOUNT (2:19) TO W-FLD-AMOUNT.                         
026400*                                                                         
026500     UNSTRING W-FLD-AMOUNT DELIMITED BY "."                               
026600              INTO W-AMT-INT-TEXT W-AMT-DEC-TEXT                          
026700              TALLYING IN W-AMT-PART-COUNT.                               
026800*                                                                         
026900     IF W-AMT-INT-TEXT IS NOT NUMERIC                                     
027000     OR W-AMT-DEC-TEXT IS NOT NUMERIC                                     
027100     OR W-AMT-PART-COUNT NOT EQUAL 2                                      
027200        STRING "Invalid amount '"                                         
027300               W-FLD-AMOUNT DELIMITED BY SIZE                             
027400               "'." DELIMITED BY SIZE                                     
027500               INTO ERR-MESSAGE                                           
027600        SET RECORD-IS-INVALID TO TRUE                                     
027700     ELSE                                                                 
027800        MOVE W-AMT-INT-TEXT TO W-AMT-INT-9                                
027900        MOVE W-AMT-DEC-TEXT TO W-AMT-DEC-9                                
028000        MOVE W-AMOUNT-COMBINED-R TO EXP-AMOUNT                            
028100        IF AMT-IS-NEGATIVE                                                
028200           COMPUTE EXP-AMOUNT = EXP-AMOUNT * -1.                          
028300*                                                                         
028400     IF RECORD-IS-VALID AND EXP-AMOUNT NOT GREATER THAN ZERO              
028500        MOVE "Amount must be greater than 0." TO ERR-MESSAGE              
028600        SET RECORD-IS-INVALID TO TRUE.                                    
028700*                                                                         
028800 320-EXIT.                                                                
028900     EXIT.                                                                
029000*_________________________________________________________________        
029100*                                                                         
029200 330-VALIDATE-VENDOR-FIELD.                                               
029300*                                                                         
029400     IF W-FLD-VENDOR EQUAL SPACES                                         
029500        MOVE "Vendor name must not be blank." TO ERR-MESSAGE              
029600        SET RECORD-IS-INVALID TO TRUE                                     
029700     ELSE                                                                 
029800        MOVE W-FLD-VENDOR TO EXP-VENDOR                                   
029900        MOVE W-FLD-DESC   TO EXP-DESC.                                    
030000*                                                                         
030100 330-EXIT.                                                                
030200     EXIT.                                                                
030300*_________________________________________________________________        
030400*                                                                         
030500 800-WRITE-ERROR-LINE.                                                    
030600*                                                                         
030700     MOVE W-ROW-NUMBER TO ERR-ROW-NUMBER.                                 
030800     MOVE W-ROW-NUMBER TO W-ROW-NUMBER-ED.                                
030900     MOVE SPACES       TO ERROR-LINE.                                     
031000     STRING "Row " DELIMITED BY SIZE                                      
031100            W-ROW-NUMBER-ED DELIMITED BY SIZE                             
031200            ": " DELIMITED BY SIZE                                        
031300            ERR-MESSAGE DELIMITED BY SIZE                                 
031400            INTO ERROR-LINE.                                              
031500     WRITE ERROR-LINE.                                                    
031600     ADD 1 TO SUM-FAILURE-COUNT.                                          
031700*                                                                         
031800 800-EXIT.                                                                
031900     EXIT.                                                                
032000*_________________________________________________________________        
032100*                                                                         
032200 880-END-INTAKE-RUN.                                                      
032300*                                                                         
032400     CLOSE EXPENSE-INPUT-FILE.                                            
032500     CLOSE EXPENSE-MASTER-FILE.                                           
032600     CLOSE ERROR-FILE.                                                    
032700     CLOSE EXPENSE-CONTROL-FILE.                                          
032800*                                                                         
032900 880-EXIT.                                                                
033000     EXIT.                                                                
033100*_________________________________________________________________        
033200*                                                                         
033300     COPY "PLEXPDT.CBL".                                                  
033400     COPY "PLEXPCAT.CBL".                                                 
033500     COPY "PLEXPANM.CBL".                                                 
033600     COPY "PLEXPPOST.CBL".                                                
