000100*                                                                         
000200*    PLEXPPOST.CBL                                                        
000300*                                                                         
000400*    Posts one validated, categorized expense to the master.              
000500*    EXP-ID comes off EXPENSE-CONTROL-FILE the same way a                 
000600*    voucher number used to come off CONTROL-FILE -- read the             
000700*    one control record, bump it by one, rewrite it, hand the             
000800*    new number to the caller.                                            
000900*                                                                         
001000*    Maintenance:                                                         
001100*    2007-02-14 RJF  Original member.                                     
001200*                                                                         
001300 990-POST-EXPENSE-RECORD.                                                 
001400*                                                                         
001500     MOVE 1 TO CTL-KEY.                                                   
001600     READ EXPENSE-CONTROL-FILE                                            
001700          INVALID KEY                                                     
001800             MOVE ZERO TO CONTROL-LAST-EXP-ID.                            
001900*                                                                         
002000     ADD 1 TO CONTROL-LAST-EXP-ID.                                        
002100     MOVE CONTROL-LAST-EXP-ID TO EXP-ID.                                  
002200     REWRITE EXPENSE-CONTROL-RECORD                                       
002300             INVALID KEY                                                  
002400                WRITE EXPENSE-CONTROL-RECORD.                             
002500*                                                                         
002600     WRITE EXPENSE-MASTER-RECORD.                                         
002700     ADD 1 TO SUM-SUCCESS-COUNT.                                          
002800     IF EXP-IS-ANOMALY                                                    
002900        ADD 1 TO SUM-ANOMALY-COUNT.                                       
003000*                                                                         
003100 990-EXIT.                                                                
003200     EXIT.                                                                
