000100*                                                                         
000200*    WSEXPDT.CBL                                                          
000300*                                                                         
000400*    Working storage used by PLEXPDT.CBL to check that an                 
000500*    EXPENSE-DATE string is a real CCYY-MM-DD calendar date.              
000600*    Adapted from the old operator date-entry copybook                    
000700*    (WSDATE.CBL) -- that one built a date the user typed at              
000800*    a screen prompt; this one just validates a date that                 
000900*    already arrived on an input record, so the prompt/accept             
001000*    fields are gone and the days-in-month table is new.                  
001100*                                                                         
001200*    Maintenance:                                                         
001300*    2007-02-14 RJF  Original member, reworked from the old               
001400*                    WSDATE.CBL screen-prompt copybook.                   
001500*                                                                         
001600*    Variable passed in by the calling paragraph:                         
001700*       VDAT-DATE-TEXT     --  PIC X(10), expected CCYY-MM-DD             
001800*                                                                         
001900*    Variable returned to the calling paragraph:                          
002000*       VDAT-DATE-IS-VALID  --  88-level, TRUE if the date                
002100*                               parses and is a real calendar             
002200*                               date.                                     
002300*                                                                         
002400 01  VDAT-DATE-TEXT                   PIC X(10).                          
002500 01  VDAT-DATE-PARTS REDEFINES VDAT-DATE-TEXT.                            
002600     05  VDAT-CCYY-X                  PIC X(04).                          
002700     05  VDAT-SEP-1                   PIC X(01).                          
002800     05  VDAT-MM-X                    PIC X(02).                          
002900     05  VDAT-SEP-2                   PIC X(01).                          
003000     05  VDAT-DD-X                    PIC X(02).                          
003100 01  VDAT-CCYY-N                      PIC 9(04).                          
003200 01  VDAT-MM-N                        PIC 9(02).                          
003300     88  VDAT-MONTH-IN-RANGE              VALUE 1 THRU 12.                
003400 01  VDAT-DD-N                        PIC 9(02).                          
003500 01  VDAT-RESULT-SW                   PIC X(01).                          
003600     88  VDAT-DATE-IS-VALID               VALUE "Y".                      
003700     88  VDAT-DATE-IS-INVALID             VALUE "N".                      
003800 01  VDAT-LEAP-YEAR-SW                PIC X(01).                          
003900     88  VDAT-IS-LEAP-YEAR                VALUE "Y".                      
004000 01  VDAT-LEAP-REMAINDER-4            PIC 9(04) COMP.                     
004100 01  VDAT-LEAP-REMAINDER-100          PIC 9(04) COMP.                     
004200 01  VDAT-LEAP-REMAINDER-400          PIC 9(04) COMP.                     
004300 01  VDAT-LEAP-QUOTIENT               PIC 9(04) COMP.                     
004400 01  VDAT-MAX-DAY-THIS-MONTH          PIC 9(02).                          
004500*                                                                         
004600*    Days-in-month table, built the same block/REDEFINES way              
004700*    as the seed table in WSVCSEED.CBL; February is carried as            
004800*    28 and bumped to 29 in PLEXPDT.CBL when the year is a                
004900*    leap year.                                                           
005000*                                                                         
005100 01  VDAT-DAYS-IN-MONTH-TABLE.                                            
005200     03  FILLER                       PIC 9(02) VALUE 31.                 
005300     03  FILLER                       PIC 9(02) VALUE 28.                 
005400     03  FILLER                       PIC 9(02) VALUE 31.                 
005500     03  FILLER                       PIC 9(02) VALUE 30.                 
005600     03  FILLER                       PIC 9(02) VALUE 31.                 
005700     03  FILLER                       PIC 9(02) VALUE 30.                 
005800     03  FILLER                       PIC 9(02) VALUE 31.                 
005900     03  FILLER                       PIC 9(02) VALUE 31.                 
006000     03  FILLER                       PIC 9(02) VALUE 30.                 
006100     03  FILLER                       PIC 9(02) VALUE 31.                 
006200     03  FILLER                       PIC 9(02) VALUE 30.                 
006300     03  FILLER                       PIC 9(02) VALUE 31.                 
006400 01  VDAT-DAYS-IN-MONTH-TABLE-R REDEFINES                                 
006500                                 VDAT-DAYS-IN-MONTH-TABLE.                
006600     03  VDAT-DAYS-IN-MONTH        PIC 9(02)                              
006700                               OCCURS 12 TIMES                            
006800                               INDEXED BY VDAT-MONTH-IDX.                 
