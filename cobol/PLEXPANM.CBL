000100*                                                                         
000200*    PLEXPANM.CBL                                                         
000300*                                                                         
000400*    Anomaly flag.  An expense is flagged when its amount is              
000500*    more than three times the running average of every prior             
000600*    expense already posted this run under the same category.             
000700*    The first expense seen for a category can never be an                
000800*    anomaly -- there is no average yet to measure it against.            
000900*    Table is reset fresh by the driver at the start of every             
001000*    run; it is NOT carried across categories/runs.                       
001100*                                                                         
001200*    Maintenance:                                                         
001300*    2007-02-14 RJF  Original member.                                     
001400*                                                                         
001500 950-CHECK-ANOMALY.                                                       
001600*                                                                         
001700     SET EXP-IS-NOT-ANOMALY TO TRUE.                                      
001800     SET ANM-IDX TO 1.                                                    
001900     SET ANM-NOT-FOUND TO TRUE.                                           
002000     PERFORM 960-FIND-CATEGORY-SLOT                                       
002100             UNTIL ANM-IDX GREATER THAN ANM-MAX-CATEGORIES                
002200                OR ANM-FOUND.                                             
002300*                                                                         
002400     IF ANM-NOT-FOUND                                                     
002500        PERFORM 970-ADD-CATEGORY-SLOT                                     
002600     ELSE                                                                 
002700        PERFORM 980-TEST-AND-UPDATE-SLOT.                                 
002800*                                                                         
002900 950-EXIT.                                                                
003000     EXIT.                                                                
003100*_____________________________________________________________            
003200*                                                                         
003300 960-FIND-CATEGORY-SLOT.                                                  
003400*                                                                         
003500     IF ANM-CATEGORY (ANM-IDX) EQUAL EXP-CATEGORY                         
003600        SET ANM-FOUND TO TRUE                                             
003700     ELSE                                                                 
003800        SET ANM-IDX UP BY 1.                                              
003900*                                                                         
004000 960-EXIT.                                                                
004100     EXIT.                                                                
004200*_____________________________________________________________            
004300*                                                                         
004400 970-ADD-CATEGORY-SLOT.                                                   
004500*                                                                         
004600*    First expense this run in this category -- record it as              
004700*    the opening average and leave it off the anomaly list.               
004800*                                                                         
004900     IF ANM-CATEGORY-COUNT LESS THAN ANM-MAX-CATEGORIES                   
005000        SET ANM-CATEGORY-COUNT UP BY 1                                    
005100        SET ANM-IDX TO ANM-CATEGORY-COUNT                                 
005200        MOVE EXP-CATEGORY    TO ANM-CATEGORY (ANM-IDX)                    
005300        MOVE EXP-AMOUNT      TO ANM-RUNNING-TOTAL (ANM-IDX)               
005400        MOVE 1               TO ANM-RUNNING-COUNT (ANM-IDX).              
005500*                                                                         
005600 970-EXIT.                                                                
005700     EXIT.                                                                
005800*_____________________________________________________________            
005900*                                                                         
006000 980-TEST-AND-UPDATE-SLOT.                                                
006100*                                                                         
006200*    Average is figured to four decimal places before the                 
006300*    compare so a near-the-line amount is never mis-flagged by            
006400*    truncation.  The current expense is added into the running           
006500*    total only AFTER the compare -- it must never average                
006600*    itself in.                                                           
006700*                                                                         
006800     COMPUTE ANM-AVERAGE ROUNDED = ANM-RUNNING-TOTAL (ANM-IDX)            
006900                           / ANM-RUNNING-COUNT (ANM-IDX).                 
007000     COMPUTE ANM-THRESHOLD ROUNDED = ANM-AVERAGE * 3.                     
007100*                                                                         
007200     IF EXP-AMOUNT GREATER THAN ANM-THRESHOLD                             
007300        SET EXP-IS-ANOMALY TO TRUE.                                       
007400*                                                                         
007500     ADD EXP-AMOUNT TO ANM-RUNNING-TOTAL (ANM-IDX).                       
007600     SET ANM-RUNNING-COUNT (ANM-IDX) UP BY 1.                             
007700*                                                                         
007800 980-EXIT.                                                                
007900     EXIT.                                                                
