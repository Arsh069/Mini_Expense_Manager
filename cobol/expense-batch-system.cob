000100*                                                                         
000200*    expense-batch-system  --  nightly driver for the Expense             
000300*    Manager batch.                                                       
000400*                                                                         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. expense-batch-system.                                        
000700 AUTHOR. R J FENWICK.                                                     
000800 INSTALLATION. DATA PROCESSING DEPT.                                      
000900 DATE-WRITTEN. 02/14/2007.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY. UNCLASSIFIED.                                                  
001200*                                                                         
001300*    Replaces the old accounts-payable-system menu shell -- there         
001400*    is no operator menu here, this runs unattended off the               
001500*    scheduler, so the shell just calls the two worker load               
001600*    modules in order and prints a one-line run banner to the             
001700*    console.                                                             
001800*                                                                         
001900*    CHANGE LOG.                                                          
002000*    ----------------------------------------------------------           
002100*    02/14/2007 RJF  ORIGINAL PROGRAM -- REPLACES THE OLD                 
002200*                    OPERATOR MENU SHELL WITH A TWO-STEP BATCH            
002300*                    DRIVER FOR THE EXPENSE MANAGER CONVERSION.           
002400*    06/03/2007 RJF  ADDED RUN-DATE/RUN-TIME BANNER LINE AT               
002500*                    OPERATOR REQUEST (TICKET AP-3014).                   
002600*    11/19/2008 TLW  CORRECTED BANNER SPACING AFTER COMPLAINTS            
002700*                    FROM NIGHT OPERATIONS.                               
002800*    03/02/1999 RJF  Y2K READINESS PASS -- WS-BANNER-CCYY IS A            
002900*                    FULL FOUR-DIGIT YEAR, ACCEPT FROM DATE               
003000*                    YYYYMMDD CONFIRMED ON THIS COMPILER.                 
003100*    08/03/2011 TLW  ADDED UPLOAD SUMMARY FIELDS TO THE RUN               
003200*                    BANNER SO OPERATIONS CAN SEE COUNTS WITHOUT          
003300*                    OPENING THE PRINT FILE (TICKET AP-4471).             
003400*    02/27/2013 TLW  RESEQUENCED DO-OPTIONS INTO RUN-THE-BATCH-           
003500*                    STEPS, MENU OPTION FIELD NO LONGER NEEDED.           
003600*    09/14/2015 JMH  ADDED ANOMALY COUNT TO THE RUN BANNER                
003700*                    (TICKET AP-5890).                                    
003800*    ----------------------------------------------------------           
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 DATA DIVISION.                                                           
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700*                                                                         
004800     COPY "WSEXPSUM.CBL".                                                 
004900*                                                                         
005000 01  WS-BANNER-DATE-TODAY              PIC 9(08).                         
005100 01  WS-BANNER-DATE-PARTS REDEFINES                                       
005200                           WS-BANNER-DATE-TODAY.                          
005300     05  WS-BANNER-CCYY                PIC 9(04).                         
005400     05  WS-BANNER-MM                  PIC 9(02).                         
005500     05  WS-BANNER-DD                  PIC 9(02).                         
005600*                                                                         
005700 01  WS-BANNER-TIME-NOW                PIC 9(08).                         
005800 01  WS-BANNER-TIME-PARTS REDEFINES                                       
005900                           WS-BANNER-TIME-NOW.                            
006000     05  WS-BANNER-HH                  PIC 9(02).                         
006100     05  WS-BANNER-MI                  PIC 9(02).                         
006200     05  WS-BANNER-SS                  PIC 9(02).                         
006300     05  WS-BANNER-HS                  PIC 9(02).                         
006400*                                                                         
006500 01  WS-BANNER-LINE.                                                      
006600     05  FILLER                PIC X(13) VALUE "EXPENSE BATCH".           
006700     05  FILLER                PIC X(01) VALUE SPACES.                    
006800     05  WS-B-MM               PIC 99.                                    
006900     05  FILLER                PIC X(01) VALUE "/".                       
007000     05  WS-B-DD               PIC 99.                                    
007100     05  FILLER                PIC X(01) VALUE "/".                       
007200     05  WS-B-CCYY             PIC 9(04).                                 
007300     05  FILLER                PIC X(01) VALUE SPACES.                    
007400     05  WS-B-ROWS             PIC ZZZZ9.                                 
007500     05  FILLER                PIC X(08) VALUE " ROWS, ".                 
007600     05  WS-B-SUCCESS          PIC ZZZZ9.                                 
007700     05  FILLER                PIC X(07) VALUE " POSTED".                 
007800 01  WS-BANNER-LINE-R REDEFINES WS-BANNER-LINE                            
007900                               PIC X(60).                                 
008000*                                                                         
008100 77  WS-DUMMY                          PIC X(01).                         
008200*_________________________________________________________________        
008300*                                                                         
008400 PROCEDURE DIVISION.                                                      
008500*                                                                         
008600     ACCEPT WS-BANNER-DATE-TODAY FROM DATE YYYYMMDD.                      
008700     ACCEPT WS-BANNER-TIME-NOW   FROM TIME.                               
008800*                                                                         
008900     MOVE SPACES TO UPLOAD-SUMMARY-RECORD.                                
009000     MOVE ZERO   TO SUM-TOTAL-ROWS                                        
009100                    SUM-SUCCESS-COUNT                                     
009200                    SUM-FAILURE-COUNT                                     
009300                    SUM-ANOMALY-COUNT.                                    
009400*                                                                         
009500     PERFORM RUN-THE-BATCH-STEPS.                                         
009600*                                                                         
009700     STOP RUN.                                                            
009800*_________________________________________________________________        
009900*                                                                         
010000 RUN-THE-BATCH-STEPS.                                                     
010100*                                                                         
010200     CALL "expense-intake-batch" USING UPLOAD-SUMMARY-RECORD.             
010300     CALL "expense-dashboard-reports" USING UPLOAD-SUMMARY-RECORD.        
010400*                                                                         
010500     MOVE WS-BANNER-MM      TO WS-B-MM.                                   
010600     MOVE WS-BANNER-DD      TO WS-B-DD.                                   
010700     MOVE WS-BANNER-CCYY    TO WS-B-CCYY.                                 
010800     MOVE SUM-TOTAL-ROWS    TO WS-B-ROWS.                                 
010900     MOVE SUM-SUCCESS-COUNT TO WS-B-SUCCESS.                              
011000     DISPLAY WS-BANNER-LINE.                                              
011100     DISPLAY "FAILURES - " SUM-FAILURE-COUNT                              
011200             "   ANOMALIES - " SUM-ANOMALY-COUNT.                         
