000100*                                                                         
000200*    FDEXPIN.CBL  --  FD for the expense transaction input file.          
000300*    The row comes in as plain delimited text (date,amount,               
000400*    vendor,description); EXPENSE-INTAKE-BATCH UNSTRINGs it,              
000500*    same as the old upload macro split the spreadsheet rows.             
000600*                                                                         
000700*    2007-02-14 RJF  Original member.                                     
000800*                                                                         
000900 FD  EXPENSE-INPUT-FILE                                                   
001000     LABEL RECORDS ARE STANDARD.                                          
001100 01  EXPENSE-INPUT-RECORD              PIC X(120).                        
