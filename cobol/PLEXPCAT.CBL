000100*                                                                         
000200*    PLEXPCAT.CBL                                                         
000300*                                                                         
000400*    Vendor-to-category lookup.  Searches WS-VC-SEED-ENTRY                
000500*    (WSVCSEED.CBL) for the incoming vendor name, case blind,             
000600*    the same way the old vendor-number search walked the                 
000700*    vendor file.  No match, or a spaces vendor, files under              
000800*    "OTHERS" per the categorization rules handed down by                 
000900*    Finance.                                                             
001000*                                                                         
001100*    Maintenance:                                                         
001200*    2007-02-14 RJF  Original member.                                     
001300*                                                                         
001400 930-CATEGORIZE-EXPENSE.                                                  
001500*                                                                         
001600     MOVE EXP-VENDOR         TO CAT-COMPARE-VENDOR.                       
001700     INSPECT CAT-COMPARE-VENDOR                                           
001800             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
001900     MOVE "OTHERS"            TO EXP-CATEGORY.                            
002000     SET WS-VC-NOT-FOUND      TO TRUE.                                    
002100*                                                                         
002200     IF CAT-COMPARE-VENDOR NOT EQUAL SPACES                               
002300        SET WS-VC-IDX TO 1                                                
002400        PERFORM 940-SEARCH-VENDOR-TABLE                                   
002500                UNTIL WS-VC-IDX GREATER THAN 32                           
002600                   OR WS-VC-FOUND.                                        
002700*                                                                         
002800 930-EXIT.                                                                
002900     EXIT.                                                                
003000*_____________________________________________________________            
003100*                                                                         
003200 940-SEARCH-VENDOR-TABLE.                                                 
003300*                                                                         
003400     MOVE WS-VC-SEED-VENDOR (WS-VC-IDX) TO CAT-TABLE-VENDOR.              
003500     INSPECT CAT-TABLE-VENDOR                                             
003600             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
003700     IF CAT-TABLE-VENDOR EQUAL CAT-COMPARE-VENDOR                         
003800        MOVE WS-VC-SEED-CATEGORY (WS-VC-IDX) TO EXP-CATEGORY              
003900        SET WS-VC-FOUND TO TRUE                                           
004000     ELSE                                                                 
004100        SET WS-VC-IDX UP BY 1.                                            
004200*                                                                         
004300 940-EXIT.                                                                
004400     EXIT.                                                                
