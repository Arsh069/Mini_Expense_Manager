000100*                                                                         
000200*    SLEXPMST.CBL  --  SELECT clause for the expense master               
000300*    (posted-expense) file.  Written in posting order by                  
000400*    EXPENSE-INTAKE-BATCH, read back by EXPENSE-DASHBOARD-                
000500*    REPORTS for every dashboard figure.                                  
000600*                                                                         
000700*    2007-02-14 RJF  Original member.                                     
000800*                                                                         
000900     SELECT EXPENSE-MASTER-FILE ASSIGN TO EXPMST                          
001000            ORGANIZATION IS SEQUENTIAL                                    
001100            FILE STATUS  IS FS-EXPENSE-MASTER.                            
